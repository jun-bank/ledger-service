000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGMONEY.
000300 AUTHOR.        R. NAKASONE.
000400 INSTALLATION.  CORE LEDGER SYSTEMS - BATCH.
000500 DATE-WRITTEN.  89-05-14.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBROUTINE TO NORMALIZE AND ADD/SUBTRACT MONEY AMOUNTS FOR
001300*    THE LEDGER DOMAIN.  EVERY AMOUNT AND BALANCE-AFTER THIS
001400*    SUITE EVER STORES PASSES THROUGH HERE FIRST SO THE
001500*    NON-NEGATIVE INVARIANT AND THE HALF-UP ROUNDING RULE ARE
001600*    ENFORCED IN EXACTLY ONE PLACE.
001700*
001800*      - CALLED BY LDGPOST FOR THE PER-TRANSACTION DEBIT/CREDIT
001900*        CONTROL TOTALS (FUNCTION 'ADD ') AND FOR THE
002000*        DOUBLE-ENTRY-IMBALANCE DELTA (FUNCTION 'RSUB').
002100*      - NOT CALLED BY LDGAUD - THE AUDIT-LOG RECORD CARRIES NO
002200*        MONEY FIELD.
002300*
002400*    LINKAGE:
002500*      1: LM-FUNCTION-CODE  (PASSED, NOT CHANGED)
002600*           'NORM' = NORMALIZE LM-AMOUNT-A ALONE
002700*           'ADD ' = LM-RESULT = LM-AMOUNT-A + LM-AMOUNT-B
002800*           'BSUB' = LM-RESULT = LM-AMOUNT-A - LM-AMOUNT-B,
002900*                    REJECTED IF THE RESULT GOES NEGATIVE
003000*           'RSUB' = LM-RESULT = LM-AMOUNT-A - LM-AMOUNT-B,
003100*                    NEGATIVE RESULT ALLOWED - MISMATCH DELTA ONLY,
003200*                    NEVER STORED BACK AS A MONEY FIELD BY THE
003300*                    CALLER
003400*      2: LM-AMOUNT-A       (PASSED, NOT CHANGED)
003500*      3: LM-AMOUNT-B       (PASSED, NOT CHANGED - IGNORED ON 'NORM')
003600*      4: LM-RESULT         (PASSED, MODIFIED)
003700*      5: LM-RETURN-CODE    (PASSED, MODIFIED - SPACES OR LDG_003)
003800*-----------------------------------------------------------------
003900*    89-05-14  R.NAKASONE   ORIGINAL SUBROUTINE - NORM/ADD/BSUB
004000*    91-11-02  R.NAKASONE   ADDED RSUB FOR THE MISMATCH REPORT
004100*                          (TKT 4471)
004200*    94-02-08  T.OKONKWO    ROUNDING MODE MADE EXPLICIT (ROUNDED
004300*                          PHRASE) AFTER AN AUDIT QUERY - THE
004400*                          COMPILER DEFAULT WAS TRUNCATE, NOT
004500*                          HALF-UP, ON THIS BOX  (TKT 4522)
004600*    98-10-30  T.OKONKWO    Y2K REVIEW - NO DATE FIELDS IN THIS
004700*                          MODULE, NO CHANGE REQUIRED
004800*                          (TKT Y2K-0119)
004900*    00-06-14  P.ADEYEMI    ADDED 9900-DISPLAY-DIAGNOSTIC AND THE
005000*                          UNSIGNED REDEFINES BELOW SO SYSOUT
005100*                          SHOWS THE MAGNITUDE OF A REJECTED
005200*                          NEGATIVE RESULT WITHOUT A LEADING SIGN
005300*                          (TKT 5100)
005400*    03-06-19  P.ADEYEMI    VALID-FUNCTION TABLE ADDED - AN
005500*                          UNRECOGNIZED FUNCTION CODE NOW COMES
005600*                          BACK LDG_003 INSTEAD OF FALLING
005700*                          THROUGH WITH LM-RESULT UNCHANGED
005800*                          (TKT 5528)
005900******************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000*
007100 01  WS-CALL-COUNTERS.
007200     05  WS-CALL-COUNT             PIC S9(9)  COMP VALUE ZERO.
007300     05  WS-REJECT-COUNT           PIC S9(9)  COMP VALUE ZERO.
007400*
007500*    VALID-FUNCTION TABLE - BUILT FILLER/REDEFINES BECAUSE THE
007600*    COMPILER WILL NOT TAKE A VALUE CLAUSE ON AN OCCURS ITEM.
007700 01  WS-VALID-FUNCTIONS-VALUES.
007800     05  FILLER                    PIC X(04) VALUE 'NORM'.
007900     05  FILLER                    PIC X(04) VALUE 'ADD '.
008000     05  FILLER                    PIC X(04) VALUE 'BSUB'.
008100     05  FILLER                    PIC X(04) VALUE 'RSUB'.
008200 01  WS-VALID-FUNCTIONS REDEFINES WS-VALID-FUNCTIONS-VALUES.
008300     05  WS-VALID-FUNCTION-ROW OCCURS 4 TIMES
008400                                INDEXED BY WS-FUNC-INDEX.
008500         10  WS-VALID-FUNCTION-CD  PIC X(04).
008600*
008700 01  WS-FUNCTION-FOUND-SW          PIC X(01) VALUE 'N'.
008900     88  WS-FUNCTION-FOUND         VALUE 'Y'.
009000     88  WS-FUNCTION-NOT-FOUND     VALUE 'N'.
009100*
009200 LINKAGE SECTION.
009300*
009400 01  LM-FUNCTION-CODE              PIC X(04).
009500 01  LM-AMOUNT-A                   PIC S9(13)V9(0) COMP-3.
009600 01  LM-AMOUNT-A-U REDEFINES LM-AMOUNT-A
009700                               PIC 9(13)V9(0) COMP-3.
009800 01  LM-AMOUNT-B                   PIC S9(13)V9(0) COMP-3.
009900 01  LM-AMOUNT-B-U REDEFINES LM-AMOUNT-B
010000                               PIC 9(13)V9(0) COMP-3.
010100 01  LM-RESULT                     PIC S9(13)V9(0) COMP-3.
010200 01  LM-RESULT-U REDEFINES LM-RESULT
010300                               PIC 9(13)V9(0) COMP-3.
010400 01  LM-RETURN-CODE                PIC X(07).
010500*
010600 PROCEDURE DIVISION USING LM-FUNCTION-CODE, LM-AMOUNT-A,
010700         LM-AMOUNT-B, LM-RESULT, LM-RETURN-CODE.
010800*
010900 0000-MONEY-MAIN.
011000*
011100     ADD 1 TO WS-CALL-COUNT.
011200     MOVE SPACES TO LM-RETURN-CODE.
011300     PERFORM 0100-CHECK-FUNCTION-CODE THRU 0100-EXIT.
011400     IF WS-FUNCTION-NOT-FOUND
011500        MOVE 'LDG_003' TO LM-RETURN-CODE
011600        ADD 1 TO WS-REJECT-COUNT
011700        GO TO 0000-EXIT
011800     END-IF.
011900*
012000     IF LM-FUNCTION-CODE = 'NORM'
012100        PERFORM 1000-NORMALIZE THRU 1000-EXIT
012200     ELSE
012300     IF LM-FUNCTION-CODE = 'ADD '
012400        PERFORM 2000-MONEY-ADD THRU 2000-EXIT
012500     ELSE
012600     IF LM-FUNCTION-CODE = 'BSUB'
012700        PERFORM 3000-BOUNDED-SUBTRACT THRU 3000-EXIT
012800     ELSE
012900     IF LM-FUNCTION-CODE = 'RSUB'
013000        PERFORM 4000-RAW-SUBTRACT THRU 4000-EXIT
013100     END-IF.
013200*
013300     IF LM-RETURN-CODE NOT = SPACES
013400        PERFORM 9900-DISPLAY-DIAGNOSTIC THRU 9900-EXIT.
013500*
013600 0000-EXIT.
013700     GOBACK.
013800*
013900 0100-CHECK-FUNCTION-CODE.
014000*
014100     MOVE 'N' TO WS-FUNCTION-FOUND-SW.
014200     SET WS-FUNC-INDEX TO 1.
014300     SEARCH WS-VALID-FUNCTION-ROW
014400         AT END
014500             MOVE 'N' TO WS-FUNCTION-FOUND-SW
014600         WHEN
014700             WS-VALID-FUNCTION-CD (WS-FUNC-INDEX) = LM-FUNCTION-CODE
014800                MOVE 'Y' TO WS-FUNCTION-FOUND-SW.
014900*
015000 0100-EXIT.
015100     EXIT.
015200*
015300 1000-NORMALIZE.
015400*
015500*    ROUND THE CANDIDATE AMOUNT HALF-UP TO SCALE ZERO AND CHECK
015600*    THE NON-NEGATIVE INVARIANT.  LM-AMOUNT-B IS IGNORED.
015700     COMPUTE LM-RESULT ROUNDED = LM-AMOUNT-A + 0.
015800     PERFORM 1900-CHECK-NOT-NEGATIVE THRU 1900-EXIT.
015900*
016000 1000-EXIT.
016100     EXIT.
016200*
016300 2000-MONEY-ADD.
016400*
016500*    NORMALIZED SUM OF TWO MONEY VALUES.  ALWAYS NON-NEGATIVE
016600*    WHEN BOTH OPERANDS ARE ALREADY NON-NEGATIVE MONEY VALUES,
016700*    BUT THE INVARIANT IS RE-CHECKED HERE ANYWAY - CHEAP
016800*    INSURANCE AGAINST A CALLER PASSING A RAW, UN-NORMALIZED
016900*    NUMBER BY MISTAKE.
017000     COMPUTE LM-RESULT ROUNDED = LM-AMOUNT-A + LM-AMOUNT-B.
017100     PERFORM 1900-CHECK-NOT-NEGATIVE THRU 1900-EXIT.
017200*
017300 2000-EXIT.
017400     EXIT.
017500*
017600 3000-BOUNDED-SUBTRACT.
017700*
017800*    LEDGER ENTRIES NEVER CARRY A NEGATIVE AMOUNT - IF THE
017900*    SUBTRACTION WOULD GO NEGATIVE, REJECT IT.
018000     COMPUTE LM-RESULT ROUNDED = LM-AMOUNT-A - LM-AMOUNT-B.
018100     PERFORM 1900-CHECK-NOT-NEGATIVE THRU 1900-EXIT.
018200*
018300 3000-EXIT.
018400     EXIT.
018500*
018600 4000-RAW-SUBTRACT.
018700*
018800*    UNBOUNDED DIFFERENCE - USED ONLY BY 4500-CHECK-DOUBLE-ENTRY-
018900*    BALANCE AND 4600-CHECK-BALANCE-MISMATCH IN LDGPOST TO FIND
019000*    A MISMATCH DELTA.  A NEGATIVE LM-RESULT HERE IS NOT AN
019100*    ERROR - IT IS THE TRIGGER CONDITION THE CALLER TESTS FOR -
019200*    SO 1900-CHECK-NOT-NEGATIVE IS DELIBERATELY NOT PERFORMED.
019300     COMPUTE LM-RESULT ROUNDED = LM-AMOUNT-A - LM-AMOUNT-B.
019400*
019500 4000-EXIT.
019600     EXIT.
019700*
019800 1900-CHECK-NOT-NEGATIVE.
019900*
020000     IF LM-RESULT < 0
020100        MOVE 'LDG_003' TO LM-RETURN-CODE
020200        ADD 1 TO WS-REJECT-COUNT
020300     END-IF.
020400*
020500 1900-EXIT.
020600     EXIT.
020700*
020800 9900-DISPLAY-DIAGNOSTIC.
020900*
021000*    MAGNITUDE ONLY - USE THE UNSIGNED REDEFINES SO SYSOUT DOES
021100*    NOT SHOW A CONFUSING LEADING SIGN ON THE OPERANDS.
021200     DISPLAY 'LDGMONEY: FUNCTION ' LM-FUNCTION-CODE
021300         ' REJECTED - CODE ' LM-RETURN-CODE.
021400     DISPLAY 'LDGMONEY: OPERAND-A (ABS) = ' LM-AMOUNT-A-U.
021500     DISPLAY 'LDGMONEY: OPERAND-B (ABS) = ' LM-AMOUNT-B-U.
021600*
021700 9900-EXIT.
021800     EXIT.
021900*
022000*  END OF PROGRAM LDGMONEY

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGPOST.
000300 AUTHOR.        R. NAKASONE.
000400 INSTALLATION.  CORE LEDGER SYSTEMS - BATCH.
000500 DATE-WRITTEN.  89-05-14.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    PROGRAM USED TO POST DOUBLE-ENTRY LEDGER TRANSACTIONS:
001300*    LDGPOST SELECTS CANDIDATE LEDGER-ENTRY LEGS FROM THE
001400*    LEDGER-ENTRY-IN FEED, PERFORMS INPUT DATA VALIDATION IN
001500*    THE ORDER THE LEDGER DOMAIN REQUIRES, SORTS THE ACCEPTED
001600*    LEGS BY TRANSACTION-ID, THEN STAMPS AND WRITES EACH
001700*    ACCEPTED LEG TO THE LEDGER-ENTRY-OUT FILE.  ON EVERY
001800*    TRANSACTION-ID CONTROL BREAK THE ACCUMULATED DEBIT AND
001900*    CREDIT TOTALS FOR THAT TRANSACTION ARE COMPARED - AN
002000*    OUT-OF-BALANCE TRANSACTION IS REPORTED TO REJECTS-OUT BUT
002100*    ITS INDIVIDUAL LEGS ARE NOT UN-POSTED (THIS DOMAIN MODEL
002200*    HAS NO ROLLBACK - SEE THE DOUBLE-ENTRY-IMBALANCE ENTRY IN
002300*    LDGERRC).  ALL ERROR CONDITIONS ARE ALSO DISPLAYED TO
002400*    SYSOUT.  BALANCE-MISMATCH (LDG_030) AND DUPLICATE-
002500*    TRANSACTION (LDG_032) ARE CARRIED IN THE LDGERRC CATALOG
002600*    ONLY - BOTH REQUIRE A PERSISTED, KEYED MASTER THIS JOB
002700*    STEP DOES NOT HAVE, SO NEITHER IS RAISED FROM THIS RUN.
002800*
002900*-----------------------------------------------------------------
003000*    89-05-14  R.NAKASONE   ORIGINAL PROGRAM
003100*    90-02-27  R.NAKASONE   ADDED THE TRANSACTION-ID CONTROL
003200*                          BREAK AND THE DEBIT/CREDIT TOTALS
003300*                          (TKT 3005)
003400*    91-11-02  R.NAKASONE   ADDED REFERENCE-TYPE/REFERENCE-ID
003500*                          VALIDATION PASS-THROUGH FOR THE
003600*                          CARD-SERVICES FEED (TKT 4471)
003700*    93-12-02  R.NAKASONE   CATEGORY CLASSIFICATION NOW DRIVEN
003800*                          FROM THE LDGCATG TABLE INSTEAD OF A
003900*                          HARD-CODED IF CASCADE (TKT 3005)
004000*    94-02-08  T.OKONKWO    WIDENED DESCRIPTION FIELD, SEE
004100*                          LDGLEDGR CHANGE LOG (TKT 94-006)
004200*    96-09-12  T.OKONKWO    REJECTS-OUT NOW CARRIES THE FAILING
004300*                          FIELD NAME - SEE LDGREJ (TKT 4180)
004400*    97-03-30  T.OKONKWO    MONEY ARITHMETIC MOVED OUT TO THE
004500*                          LDGMONEY SUBROUTINE SO LDGAUD CAN
004600*                          SHARE THE SAME ROUNDING RULE LATER
004700*                          (TKT 4650)
004800*    98-10-30  T.OKONKWO    Y2K - LDG-CREATED-AT STAMPED WITH A
004900*                          4-DIGIT CENTURY (TKT Y2K-0119)
005000*    00-06-14  P.ADEYEMI    ADDED THE DOUBLE-ENTRY-IMBALANCE
005100*                          CHECK AT THE TRANSACTION-ID BREAK
005200*                          (TKT 5100)
005300*    03-06-19  P.ADEYEMI    REBUILT THE VALIDATION CASCADE TO
005400*                          MATCH THE REVISED FIELD ORDER FROM
005500*                          THE DOMAIN REVIEW (TKT 5528)
005600*    05-01-11  P.ADEYEMI    LDG_030/LDG_032 DOCUMENTED AS
005700*                          STUBS - NEITHER CAN FIRE WITHOUT A
005800*                          KEYED MASTER FILE (TKT 5811)
005850*    05-06-30  P.ADEYEMI    6100-CLASSIFY-ENTRY-TYPE NOW SETS
005860*                          WS-BALANCE-EFFECT AND DERIVES THE
005870*                          OPPOSITE ENTRY TYPE - QA FOUND THE
005880*                          PARAGRAPH WAS A NO-OP (TKT 5900)
005900******************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT LDG-INPUT-FILE   ASSIGN TO UT-S-LDGIN.
007200     SELECT LDG-OUTPUT-FILE  ASSIGN TO UT-S-LDGOUT.
007300     SELECT LDG-REJECTS-FILE ASSIGN TO UT-S-LDGREJ.
007400     SELECT LDG-SORT-FILE    ASSIGN TO UT-S-SORTWK1.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  LDG-INPUT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 400 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS LDG-INPUT-FD-REC.
008600 01  LDG-INPUT-FD-REC                 PIC X(400).
008700*
008800 FD  LDG-OUTPUT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 400 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS LDG-OUTPUT-FD-REC.
009400 01  LDG-OUTPUT-FD-REC                PIC X(400).
009500*
009600 FD  LDG-REJECTS-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 191 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS LDG-REJECT-FD-REC.
010200 01  LDG-REJECT-FD-REC                PIC X(191).
010300*
010400 SD  LDG-SORT-FILE
010500     RECORD CONTAINS 400 CHARACTERS
010600     DATA RECORD IS LDW-ENTRY-REC.
010700     COPY LDGLEDGR REPLACING ==LDG-== BY ==LDW-==.
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 01  PROGRAM-INDICATOR-SWITCHES.
011200     05  WS-EOF-INPUT-SW           PIC X(3)   VALUE 'NO '.
011300         88  EOF-INPUT                        VALUE 'YES'.
011400     05  WS-EOF-SRT-OUTPUT-SW      PIC X(3)   VALUE 'NO '.
011500         88  EOF-SRT-OUTPUT                   VALUE 'YES'.
011600     05  WS-VALID-SW               PIC X(3)   VALUE SPACES.
011700         88  WS-RECORD-VALID                  VALUE 'YES'.
011800         88  WS-RECORD-INVALID                VALUE 'NO '.
011900     05  WS-CATEGORY-FOUND-SW      PIC X(3)   VALUE SPACES.
012000         88  WS-CATEGORY-FOUND                VALUE 'YES'.
012100         88  WS-CATEGORY-NOT-FOUND            VALUE 'NO '.
012150     05  FILLER                    PIC X(05) VALUE SPACES.
012200*
012300 01  WS-BREAK-CONTROLS.
012400     05  WS-PREVIOUS-TRANSACTION-ID   PIC X(36).
012500     05  WS-FIRST-RECORD-SW           PIC X(3) VALUE 'YES'.
012600         88  WS-FIRST-RECORD                   VALUE 'YES'.
012650     05  FILLER                     PIC X(05) VALUE SPACES.
012700*
012800 01  WS-ACCUMULATORS.
012900*    FOR PROGRAM RECORD TRACKING
013000     05  WS-READ-CTR             PIC S9(7) COMP VALUE ZERO.
013100     05  WS-REL-CTR              PIC S9(7) COMP VALUE ZERO.
013200     05  WS-RETR-CTR             PIC S9(7) COMP VALUE ZERO.
013300     05  WS-WRTN-CTR             PIC S9(7) COMP VALUE ZERO.
013400     05  WS-ACCEPT-CTR           PIC S9(7) COMP VALUE ZERO.
013500     05  WS-REJECT-CTR           PIC S9(7) COMP VALUE ZERO.
013600     05  WS-IMBALANCE-CTR        PIC S9(7) COMP VALUE ZERO.
013700*    FOR THE TRANSACTION-ID CONTROL BREAK
013800     05  WS-DEBIT-TOTAL          PIC S9(13)V9(0) COMP-3 VALUE ZERO.
013900     05  WS-CREDIT-TOTAL         PIC S9(13)V9(0) COMP-3 VALUE ZERO.
014000     05  WS-IMBALANCE-DELTA      PIC S9(13)V9(0) COMP-3 VALUE ZERO.
014100     05  WS-IMBALANCE-DELTA-U REDEFINES WS-IMBALANCE-DELTA
014200                             PIC 9(13)V9(0) COMP-3.
014250     05  FILLER                  PIC X(05) VALUE SPACES.
014300*
014400 01  WS-CURRENT-TIMESTAMP.
014500     05  WS-CUR-DATE.
014600         10  WS-CUR-CCYY         PIC 9(04).
014700         10  WS-CUR-MM           PIC 9(02).
014800         10  WS-CUR-DD           PIC 9(02).
014900     05  WS-CUR-TIME.
015000         10  WS-CUR-HH           PIC 9(02).
015100         10  WS-CUR-MIN          PIC 9(02).
015200         10  WS-CUR-SS           PIC 9(02).
015300         10  WS-CUR-HUNDREDTHS   PIC 9(02).
015350     05  FILLER              PIC X(01) VALUE SPACES.
015400 01  WS-CURRENT-TIMESTAMP-DISPLAY REDEFINES WS-CURRENT-TIMESTAMP.
015500     05  WS-CTD-CCYYMMDD         PIC 9(08).
015600     05  WS-CTD-HHMMSSHH         PIC 9(08).
015700*
015800*    MONEY SUBROUTINE LINKAGE WORK AREA
015900 01  WS-MONEY-LINKAGE.
016000     05  WS-LM-FUNCTION-CODE     PIC X(04).
016100     05  WS-LM-AMOUNT-A          PIC S9(13)V9(0) COMP-3.
016200     05  WS-LM-AMOUNT-B          PIC S9(13)V9(0) COMP-3.
016300     05  WS-LM-RESULT            PIC S9(13)V9(0) COMP-3.
016400     05  WS-LM-RETURN-CODE       PIC X(07).
016450     05  WS-FAILED-FIELD-NAME    PIC X(20).
016470     05  FILLER                  PIC X(05) VALUE SPACES.
016480*
016481*    ENTRYTYPE DERIVATION WORK AREA - SEE 6100-CLASSIFY-ENTRY-TYPE.
016482*    THE BALANCE-EFFECT BYTE USES THE SAME I/D CONVENTION AS
016483*    CAT-BALANCE-EFFECT IN LDGCATG SO THE TWO TABLES READ ALIKE.
016484 01  WS-ENTRY-TYPE-DERIVED.
016485     05  WS-BALANCE-EFFECT       PIC X(01).
016486         88  WS-EFFECT-INCREASE      VALUE 'I'.
016487         88  WS-EFFECT-DECREASE      VALUE 'D'.
016488     05  WS-OPPOSITE-ENTRY-TYPE  PIC X(06).
016489         88  WS-OPPOSITE-IS-DEBIT    VALUE 'DEBIT '.
016490         88  WS-OPPOSITE-IS-CREDIT   VALUE 'CREDIT'.
016491     05  FILLER                  PIC X(05) VALUE SPACES.
016500*
016600     COPY LDGCATG.
016700     COPY LDGERRC.
016800     COPY LDGREJ.
016900*
017000*    THE VALIDATED, IN-FLIGHT LEDGER-ENTRY RECORD, BOTH AS READ
017100*    FROM LEDGER-ENTRY-IN (LDI-) AND AS STAMPED FOR OUTPUT
017200*    (PLAIN LDG- FROM THE COPYBOOK ITSELF).
017300     COPY LDGLEDGR REPLACING ==LDG-== BY ==LDI-==.
017400     COPY LDGLEDGR.
017500*
017600 PROCEDURE DIVISION.
017700*
017800 000-MAINLINE SECTION.
017900*
018000     PERFORM 0150-LOAD-VERIFY-CATEGORY-TABLE
018100             THRU 0150-EXIT.
018150     PERFORM 9200-STUB-ACCOUNT-BALANCE-FEED THRU 9200-EXIT.
018200     OPEN INPUT  LDG-INPUT-FILE
018300          OUTPUT LDG-OUTPUT-FILE
018400          OUTPUT LDG-REJECTS-FILE.
018500     SORT LDG-SORT-FILE
018600          ON ASCENDING KEY LDW-TRANSACTION-ID
018700          INPUT  PROCEDURE 1000-SRT-INPUT-PROCD THRU 1000-EXIT
018800          OUTPUT PROCEDURE 3000-SRT-OUTPUT-PROCD THRU 3000-EXIT.
018900     PERFORM 5500-DISPLAY-PROG-DIAG THRU 5500-EXIT.
019000     CLOSE LDG-INPUT-FILE
019100           LDG-OUTPUT-FILE
019200           LDG-REJECTS-FILE.
019300     MOVE ZERO TO RETURN-CODE.
019400     GOBACK.
019500*
019600 0150-LOAD-VERIFY-CATEGORY-TABLE.
019700*
019800*    NOTHING TO LOAD - THE TABLE IS BUILT AT COMPILE TIME BY
019900*    THE FILLER/VALUE/REDEFINES TRICK IN LDGCATG - THIS
020000*    PARAGRAPH EXISTS SO A FUTURE MAINTAINER HAS ONE PLACE TO
020100*    ADD A RUN-TIME OVERRIDE TABLE LOAD IF THE CATEGORY LIST ARE
020200*    EVER PULLED FROM A PARAMETER FILE INSTEAD.
020300     CONTINUE.
020400*
020500 0150-EXIT.
020600     EXIT.
020700*
020800 1000-SRT-INPUT-PROCD.
020900*
021000     MOVE 'NO ' TO WS-EOF-INPUT-SW.
021100     PERFORM 8000-READ-INPUT-FILE THRU 8000-EXIT.
021200     PERFORM 1200-PRSS-INPUT-RECORDS THRU 1200-EXIT
021300         UNTIL EOF-INPUT.
021400*
021500 1000-EXIT.
021600     EXIT.
021700*
021800 1200-PRSS-INPUT-RECORDS.
021900*
022000     PERFORM 2000-VALIDATE-LEDGER-CANDIDATE THRU 2000-EXIT.
022100     IF WS-RECORD-VALID
022200        PERFORM 2900-STAMP-AND-RELEASE THRU 2900-EXIT
022300     ELSE
022400        PERFORM 7000-REJECT-LEDGER-RECORD THRU 7000-EXIT.
022500     PERFORM 8000-READ-INPUT-FILE THRU 8000-EXIT.
022600*
022700 1200-EXIT.
022800     EXIT.
022900*
023000 2000-VALIDATE-LEDGER-CANDIDATE.
023100*
023200*    FIRST-FAILURE-WINS CASCADE, IN THE ORDER THE LEDGER
023300*    DOMAIN REQUIRES.  EACH LEG IS TESTED ON ITS OWN - THE
023400*    DEBIT/CREDIT PAIRING IS A SEPARATE, BATCH-LEVEL CHECK
023500*    MADE LATER AT THE TRANSACTION-ID BREAK (4500-).
023600     MOVE SPACES TO WS-FAILED-FIELD-NAME.
023700     MOVE SPACES TO WS-LM-RETURN-CODE.
023800     MOVE 'YES'  TO WS-VALID-SW.
023900*
024000     IF LDI-TRANSACTION-ID = SPACES OR LOW-VALUES
024100        MOVE 'NO '            TO WS-VALID-SW
024200        MOVE 'LDG_004'        TO WS-LM-RETURN-CODE
024300        MOVE 'transactionId'  TO WS-FAILED-FIELD-NAME
024400     ELSE
024500     IF LDI-ACCOUNT-NUMBER = SPACES OR LOW-VALUES
024600        MOVE 'NO '            TO WS-VALID-SW
024700        MOVE 'LDG_004'        TO WS-LM-RETURN-CODE
024800        MOVE 'accountNumber'  TO WS-FAILED-FIELD-NAME
024900     ELSE
025000     IF LDI-ENTRY-TYPE = SPACES OR LOW-VALUES
025100        MOVE 'NO '            TO WS-VALID-SW
025200        MOVE 'LDG_004'        TO WS-LM-RETURN-CODE
025300        MOVE 'entryType'      TO WS-FAILED-FIELD-NAME
025400     ELSE
025500        PERFORM 2400-VALIDATE-AMOUNT THRU 2400-EXIT
025600        IF WS-RECORD-INVALID
025700           MOVE 'LDG_003'     TO WS-LM-RETURN-CODE
025800           MOVE 'amount'      TO WS-FAILED-FIELD-NAME
025900        ELSE
026000        IF LDI-BALANCE-AFTER < 0
026100           MOVE 'NO '            TO WS-VALID-SW
026200           MOVE 'LDG_004'        TO WS-LM-RETURN-CODE
026300           MOVE 'balanceAfter'   TO WS-FAILED-FIELD-NAME
026400        ELSE
026500           PERFORM 6200-CLASSIFY-CATEGORY THRU 6200-EXIT
026600           IF WS-CATEGORY-NOT-FOUND
026650              MOVE 'NO '         TO WS-VALID-SW
026700              MOVE 'LDG_004'     TO WS-LM-RETURN-CODE
026800              MOVE 'category'    TO WS-FAILED-FIELD-NAME
026900           END-IF
027000        END-IF
027100        END-IF
027200     END-IF
027300     END-IF
027400     END-IF.
027500*
027600 2000-EXIT.
027700     EXIT.
027800*
027900 2400-VALIDATE-AMOUNT.
028000*
028100*    NORMALIZE THE CANDIDATE AMOUNT HALF-UP TO SCALE ZERO
028200*    THROUGH LDGMONEY, THEN THE AMOUNT MUST BE STRICTLY
028300*    POSITIVE.  A CALLED-SUBROUTINE FAILURE (LM-RETURN-CODE
028400*    NOT SPACES) ALSO FAILS THIS TEST.
028500     MOVE 'NORM'           TO WS-LM-FUNCTION-CODE.
028600     MOVE LDI-AMOUNT       TO WS-LM-AMOUNT-A.
028700     MOVE ZERO             TO WS-LM-AMOUNT-B.
028800     CALL 'LDGMONEY' USING WS-LM-FUNCTION-CODE,
028900                           WS-LM-AMOUNT-A,
029000                           WS-LM-AMOUNT-B,
029100                           WS-LM-RESULT,
029200                           WS-LM-RETURN-CODE.
029300     IF WS-LM-RETURN-CODE NOT = SPACES OR WS-LM-RESULT NOT > 0
029400        MOVE 'NO '  TO WS-VALID-SW
029500     ELSE
029600        MOVE 'YES'  TO WS-VALID-SW
029700        MOVE WS-LM-RESULT TO LDI-AMOUNT.
029800*
029900 2400-EXIT.
030000     EXIT.
030100*
030200 2900-STAMP-AND-RELEASE.
030300*
030400     ADD 1 TO WS-ACCEPT-CTR.
030500     MOVE LDI-ENTRY-REC TO LDW-ENTRY-REC.
030600     RELEASE LDW-ENTRY-REC.
030700     ADD 1 TO WS-REL-CTR.
030800*
030900 2900-EXIT.
031000     EXIT.
031100*
031200 3000-SRT-OUTPUT-PROCD.
031300*
031400     MOVE 'YES' TO WS-FIRST-RECORD-SW.
031500     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
031600     MOVE ZERO  TO WS-DEBIT-TOTAL, WS-CREDIT-TOTAL.
031700     PERFORM 9000-RETURN-SRTD-REC THRU 9000-EXIT.
031800     PERFORM 3400-PRSS-SORTED-OUTPUT THRU 3400-EXIT
031900         UNTIL EOF-SRT-OUTPUT.
032000     IF NOT WS-FIRST-RECORD
032100        PERFORM 4000-PRSS-TRANSACTION-BREAK THRU 4000-EXIT.
032200*
032300 3000-EXIT.
032400     EXIT.
032500*
032600 3400-PRSS-SORTED-OUTPUT.
032700*
032800     IF NOT WS-FIRST-RECORD
032900        IF LDW-TRANSACTION-ID NOT = WS-PREVIOUS-TRANSACTION-ID
033000           PERFORM 4000-PRSS-TRANSACTION-BREAK THRU 4000-EXIT
033100        END-IF
033200     END-IF.
033300     MOVE 'NO '                        TO WS-FIRST-RECORD-SW.
033400     MOVE LDW-TRANSACTION-ID           TO WS-PREVIOUS-TRANSACTION-ID.
033500     PERFORM 4800-STAMP-AND-WRITE-LEDGER THRU 4800-EXIT.
033600     PERFORM 9000-RETURN-SRTD-REC THRU 9000-EXIT.
033700*
033800 3400-EXIT.
033900     EXIT.
034000*
034100 4000-PRSS-TRANSACTION-BREAK.
034200*
034300     PERFORM 4500-CHECK-DOUBLE-ENTRY-BALANCE THRU 4500-EXIT.
034400     MOVE ZERO TO WS-DEBIT-TOTAL, WS-CREDIT-TOTAL.
034500*
034600 4000-EXIT.
034700     EXIT.
034800*
034900 4500-CHECK-DOUBLE-ENTRY-BALANCE.
035000*
035100     MOVE 'RSUB'             TO WS-LM-FUNCTION-CODE.
035200     MOVE WS-DEBIT-TOTAL     TO WS-LM-AMOUNT-A.
035300     MOVE WS-CREDIT-TOTAL    TO WS-LM-AMOUNT-B.
035400     CALL 'LDGMONEY' USING WS-LM-FUNCTION-CODE,
035500                           WS-LM-AMOUNT-A,
035600                           WS-LM-AMOUNT-B,
035700                           WS-LM-RESULT,
035800                           WS-LM-RETURN-CODE.
035900     MOVE WS-LM-RESULT TO WS-IMBALANCE-DELTA.
036000     IF WS-IMBALANCE-DELTA NOT = 0
036100        ADD 1 TO WS-IMBALANCE-CTR
036200        PERFORM 7500-REJECT-IMBALANCED-TXN THRU 7500-EXIT.
036300*
036400 4500-EXIT.
036500     EXIT.
036600*
036700 4600-CHECK-BALANCE-MISMATCH.
036800*
036900*    STUB ONLY - SEE THE PROGRAM BANNER.  THIS PARAGRAPH IS
037000*    SHAPED TO TAKE AN EXTERNALLY MAINTAINED ACCOUNT BALANCE
037100*    (WS-LM-AMOUNT-A) AND THE LEDGER-DERIVED BALANCE
037200*    (WS-LM-AMOUNT-B) THE DAY THIS JOB GAINS A FEED FOR ONE.
037300     CONTINUE.
037400*
037500 4600-EXIT.
037600     EXIT.
037700*
037800 4800-STAMP-AND-WRITE-LEDGER.
037900*
038000     MOVE LDW-ENTRY-REC TO LDG-ENTRY-REC.
038100     PERFORM 6100-CLASSIFY-ENTRY-TYPE THRU 6100-EXIT.
038200     PERFORM 6300-ACCUMULATE-TXN-TOTAL THRU 6300-EXIT.
038300     PERFORM 9500-STAMP-CREATED-AT THRU 9500-EXIT.
038400     MOVE LDG-ENTRY-REC TO LDG-OUTPUT-FD-REC.
038500     WRITE LDG-OUTPUT-FD-REC.
038600     ADD 1 TO WS-WRTN-CTR.
038700*
038800 4800-EXIT.
038900     EXIT.
039000*
039100 6100-CLASSIFY-ENTRY-TYPE.
039200*
039300*    A TWO-VALUE CLASSIFICATION - NO TABLE NEEDED, UNLIKE
039400*    6200-CLASSIFY-CATEGORY BELOW.  DEBIT INCREASES AN ASSET
039500*    ACCOUNT (CASH IN), CREDIT DECREASES IT (CASH OUT) - THE
039550*    BANK/ASSET-ACCOUNT CONVENTION, NOT THE GENERAL LEDGER ONE.
039560*    05-06-30  P.ADEYEMI  THIS PARAGRAPH USED TO CONTINUE/
039570*                         CONTINUE AND DERIVE NOTHING - IT NOW
039580*                         SETS WS-BALANCE-EFFECT AND THE
039590*                         OPPOSITE-ENTRY-TYPE THE DOMAIN REVIEW
039595*                         CALLS FOR  (TKT 5900)
039600     IF LDG-ENTRY-IS-DEBIT
039700        MOVE 'I'      TO WS-BALANCE-EFFECT
039720        MOVE 'CREDIT' TO WS-OPPOSITE-ENTRY-TYPE
039740     ELSE
039760        MOVE 'D'      TO WS-BALANCE-EFFECT
039780        MOVE 'DEBIT ' TO WS-OPPOSITE-ENTRY-TYPE.
040000*
040100 6100-EXIT.
040200     EXIT.
040300*
040400 6200-CLASSIFY-CATEGORY.
040500*
040600     MOVE 'NO ' TO WS-CATEGORY-FOUND-SW.
040700     IF LDI-CATEGORY = SPACES OR LOW-VALUES
040800        GO TO 6200-EXIT.
040900     SET CAT-INDEX TO 1.
041000     SEARCH CATEGORY-ROW
041100         AT END
041200             MOVE 'NO ' TO WS-CATEGORY-FOUND-SW
041300         WHEN
041400             CAT-CODE (CAT-INDEX) = LDI-CATEGORY
041500                MOVE 'YES' TO WS-CATEGORY-FOUND-SW.
041600*
041700 6200-EXIT.
041800     EXIT.
041900*
042000 6300-ACCUMULATE-TXN-TOTAL.
042100*
042200     IF LDG-ENTRY-IS-DEBIT
042300        MOVE 'ADD '           TO WS-LM-FUNCTION-CODE
042400        MOVE WS-DEBIT-TOTAL   TO WS-LM-AMOUNT-A
042500        MOVE LDG-AMOUNT       TO WS-LM-AMOUNT-B
042600        CALL 'LDGMONEY' USING WS-LM-FUNCTION-CODE,
042700                              WS-LM-AMOUNT-A,
042800                              WS-LM-AMOUNT-B,
042900                              WS-LM-RESULT,
043000                              WS-LM-RETURN-CODE
043100        MOVE WS-LM-RESULT     TO WS-DEBIT-TOTAL
043200     ELSE
043300        MOVE 'ADD '           TO WS-LM-FUNCTION-CODE
043400        MOVE WS-CREDIT-TOTAL  TO WS-LM-AMOUNT-A
043500        MOVE LDG-AMOUNT       TO WS-LM-AMOUNT-B
043600        CALL 'LDGMONEY' USING WS-LM-FUNCTION-CODE,
043700                              WS-LM-AMOUNT-A,
043800                              WS-LM-AMOUNT-B,
043900                              WS-LM-RESULT,
044000                              WS-LM-RETURN-CODE
044100        MOVE WS-LM-RESULT     TO WS-CREDIT-TOTAL.
044200*
044300 6300-EXIT.
044400     EXIT.
044500*
044600 5500-DISPLAY-PROG-DIAG.
044700*
044800     DISPLAY '****     LDGPOST RUNNING     ****'.
044900     DISPLAY 'LEDGER-ENTRY-IN RECORDS READ ....... ' WS-READ-CTR.
045000     DISPLAY 'RECORDS RELEASED TO SORT ........... ' WS-REL-CTR.
045100     DISPLAY 'RECORDS RETURNED FROM SORT .......... ' WS-RETR-CTR.
045200     DISPLAY 'LEDGER-ENTRY-OUT RECORDS WRITTEN .... ' WS-WRTN-CTR.
045300     DISPLAY 'ACCEPTED LEGS ....................... ' WS-ACCEPT-CTR.
045400     DISPLAY 'REJECTED LEGS ........................ ' WS-REJECT-CTR.
045500     DISPLAY 'OUT-OF-BALANCE TRANSACTIONS .......... ' WS-IMBALANCE-CTR.
045600     DISPLAY '****     LDGPOST EOJ         ****'.
045700*
045800 5500-EXIT.
045900     EXIT.
046000*
046100 7000-REJECT-LEDGER-RECORD.
046200*
046300     ADD 1 TO WS-REJECT-CTR.
046400     MOVE SPACES         TO LDG-REJECT-REC.
046500     MOVE 'LEDGER  '     TO REJ-SOURCE-FEED.
046600     MOVE LDI-TRANSACTION-ID TO REJ-SOURCE-KEY.
046700     MOVE WS-LM-RETURN-CODE TO REJ-ERROR-CODE.
046750     MOVE WS-FAILED-FIELD-NAME TO REJ-FIELD-NAME.
046800     PERFORM 7900-LOOKUP-ERROR-MESSAGE THRU 7900-EXIT.
047200     PERFORM 9600-BUILD-REJECT-TIMESTAMP THRU 9600-EXIT.
047300     MOVE LDG-REJECT-REC TO LDG-REJECT-FD-REC.
047400     WRITE LDG-REJECT-FD-REC.
047500     DISPLAY 'LDGPOST REJECT: ' REJ-SOURCE-KEY ' '
047600         REJ-ERROR-CODE ' ' REJ-FIELD-NAME.
047700*
047800 7000-EXIT.
047900     EXIT.
048000*
048100 7500-REJECT-IMBALANCED-TXN.
048200*
048300     MOVE SPACES         TO LDG-REJECT-REC.
048400     MOVE 'LEDGER  '     TO REJ-SOURCE-FEED.
048500     MOVE WS-PREVIOUS-TRANSACTION-ID TO REJ-SOURCE-KEY.
048600     MOVE 'LDG_031'      TO REJ-ERROR-CODE.
048700     MOVE 'debit/credit' TO REJ-FIELD-NAME.
048800     PERFORM 7900-LOOKUP-ERROR-MESSAGE THRU 7900-EXIT.
048900     PERFORM 9600-BUILD-REJECT-TIMESTAMP THRU 9600-EXIT.
049000     MOVE LDG-REJECT-REC TO LDG-REJECT-FD-REC.
049100     WRITE LDG-REJECT-FD-REC.
049200     DISPLAY 'LDGPOST IMBALANCE: TXN ' WS-PREVIOUS-TRANSACTION-ID
049300         ' DEBITS ' WS-DEBIT-TOTAL ' CREDITS ' WS-CREDIT-TOTAL
049400         ' DELTA ' WS-IMBALANCE-DELTA-U.
049500*
049600 7500-EXIT.
049700     EXIT.
049800*
049900 7900-LOOKUP-ERROR-MESSAGE.
050000*
050100     SET ERR-INDEX TO 1.
050200     SEARCH LDG-ERROR-ROW
050300         AT END
050400             MOVE 'UNKNOWN LEDGER ERROR CODE' TO REJ-ERROR-MESSAGE
050500         WHEN
050600             ERR-CODE (ERR-INDEX) = REJ-ERROR-CODE
050700                MOVE ERR-MESSAGE (ERR-INDEX) TO REJ-ERROR-MESSAGE.
050800*
050900 7900-EXIT.
051000     EXIT.
051100*
051200 8000-READ-INPUT-FILE.
051300*
051400     READ LDG-INPUT-FILE INTO LDI-ENTRY-REC
051500         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW,
051600                 GO TO 8000-EXIT.
051700     ADD 1 TO WS-READ-CTR.
051800*
051900 8000-EXIT.
052000     EXIT.
052100*
052200 9000-RETURN-SRTD-REC.
052300*
052400     RETURN LDG-SORT-FILE INTO LDW-ENTRY-REC
052500         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW,
052600                 GO TO 9000-EXIT.
052700     ADD 1 TO WS-RETR-CTR.
052800*
052900 9000-EXIT.
053000     EXIT.
053100*
053200 9500-STAMP-CREATED-AT.
053300*
053400     ACCEPT WS-CUR-DATE FROM DATE YYYYMMDD.
053500     ACCEPT WS-CUR-TIME FROM TIME.
053600     MOVE SPACES TO LDG-CREATED-AT.
053700     STRING WS-CUR-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
053800            WS-CUR-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
053900            WS-CUR-DD   DELIMITED BY SIZE '-' DELIMITED BY SIZE
054000            WS-CUR-HH   DELIMITED BY SIZE '-' DELIMITED BY SIZE
054100            WS-CUR-MIN  DELIMITED BY SIZE '-' DELIMITED BY SIZE
054200            WS-CUR-SS   DELIMITED BY SIZE '-' DELIMITED BY SIZE
054300            '000000'    DELIMITED BY SIZE
054400       INTO LDG-CREATED-AT.
054500*
054600 9500-EXIT.
054700     EXIT.
054800*
054900 9600-BUILD-REJECT-TIMESTAMP.
055000*
055100     ACCEPT WS-CUR-DATE FROM DATE YYYYMMDD.
055200     ACCEPT WS-CUR-TIME FROM TIME.
055300     MOVE SPACES TO REJ-REJECTED-AT.
055400     STRING WS-CUR-CCYY  DELIMITED BY SIZE '-'  DELIMITED BY SIZE
055500            WS-CUR-MM    DELIMITED BY SIZE '-'  DELIMITED BY SIZE
055600            WS-CUR-DD    DELIMITED BY SIZE '-'  DELIMITED BY SIZE
055700            WS-CUR-HH    DELIMITED BY SIZE '.'  DELIMITED BY SIZE
055800            WS-CUR-MIN   DELIMITED BY SIZE '.'  DELIMITED BY SIZE
055900            WS-CUR-SS    DELIMITED BY SIZE
056000       INTO REJ-REJECTED-AT.
056100*
056200 9600-EXIT.
056300     EXIT.
056400*
056500 9200-STUB-ACCOUNT-BALANCE-FEED.
056600*
056700*    NO ACCOUNT-MASTER FEED EXISTS FOR THIS JOB STEP - SEE THE
056800*    PROGRAM BANNER.  4600-CHECK-BALANCE-MISMATCH IS WRITTEN AND
056900*    READY BUT IS NOT CALLED FROM ANYWHERE ELSE IN THIS RUN.
057000     CONTINUE.
057100*
057200 9200-EXIT.
057300     EXIT.
057400*
057500*  END OF PROGRAM LDGPOST

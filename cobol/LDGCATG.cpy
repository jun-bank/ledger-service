000100***************************************************************
000200*    LDGCATG  -  TRANSACTION-CATEGORY CLASSIFICATION TABLE     *
000300*    LOADED ONCE AT 0150-LOAD-CATEGORY-TABLE IN LDGPOST AND    *
000400*    SEARCHED FROM 6200-CLASSIFY-CATEGORY FOR EVERY ACCEPTED   *
000500*    LEDGER-ENTRY CANDIDATE.  8 ROWS - ONE PER CATEGORY IN     *
000600*    THE DOMAIN.  BUILT AS FILLER/VALUE PAIRS BECAUSE THE      *
000700*    COMPILER ON THIS BOX WILL NOT TAKE A VALUE CLAUSE ON AN   *
000800*    OCCURS ELEMENTARY ITEM - REDEFINE THE FLAT LIST AS THE    *
000900*    TABLE, THE SAME WAY THE CUSTOMER TABLE IS BUILT.          *
001000*-------------------------------------------------------------*
001100*    89-05-14  R.NAKASONE   ORIGINAL TABLE                     *
001200*    93-12-02  R.NAKASONE   ADDED CAT-IS-SYSTEM-GENERATED FOR  *
001300*                          THE FEE/INTEREST SWEEP (TKT 3005)   *
001400***************************************************************
001500 01  CATEGORY-TABLE-VALUES.
001600     05  FILLER              PIC X(23)
001700         VALUE 'DEPOSIT      DEBIT INNN'.
001800     05  FILLER              PIC X(23)
001900         VALUE 'WITHDRAWAL   CREDITDNNN'.
002000     05  FILLER              PIC X(23)
002100         VALUE 'TRANSFER_IN  DEBIT IYNN'.
002200     05  FILLER              PIC X(23)
002300         VALUE 'TRANSFER_OUT CREDITDYNN'.
002400     05  FILLER              PIC X(23)
002500         VALUE 'PAYMENT      CREDITDNYN'.
002600     05  FILLER              PIC X(23)
002700         VALUE 'REFUND       DEBIT INYN'.
002800     05  FILLER              PIC X(23)
002900         VALUE 'FEE          CREDITDNNY'.
003000     05  FILLER              PIC X(23)
003100         VALUE 'INTEREST     DEBIT INNY'.
003200 01  CATEGORY-TABLE REDEFINES CATEGORY-TABLE-VALUES.
003300     05  CATEGORY-ROW OCCURS 8 TIMES
003400                      INDEXED BY CAT-INDEX.
003500         10  CAT-CODE                  PIC X(13).
003600         10  CAT-DEFAULT-ENTRY-TYPE    PIC X(06).
003700         10  CAT-BALANCE-EFFECT        PIC X(01).
003800             88  CAT-EFFECT-INCREASE   VALUE 'I'.
003900             88  CAT-EFFECT-DECREASE   VALUE 'D'.
004000         10  CAT-IS-TRANSFER           PIC X(01).
004100             88  CAT-TRANSFER-YES      VALUE 'Y'.
004200         10  CAT-IS-PAYMENT-RELATED    PIC X(01).
004300             88  CAT-PAYMENT-YES       VALUE 'Y'.
004400         10  CAT-IS-SYSTEM-GENERATED   PIC X(01).
004500             88  CAT-SYSTEM-YES        VALUE 'Y'.

000100***************************************************************
000200*    LDGERRC  -  LEDGER DOMAIN ERROR CODE CATALOG              *
000300*    ONE ROW PER LDG_nnn RETURN/REASON CODE THIS SUITE CAN     *
000400*    RAISE.  ERR-CLASS IS A ONE-LETTER TAG -                   *
000500*        V = VALIDATION     L = LOOKUP                         *
000600*        M = IMMUTABILITY   G = INTEGRITY (GLOBAL/BATCH-LEVEL) *
000700*    THE HTTP STATUS THE CODE MAPS TO ON THE ONLINE SIDE IS    *
000800*    NOT CARRIED HERE - THIS BATCH SUITE HAS NO HTTP LAYER.    *
000900*    SEARCHED FROM 7000-REJECT-LEDGER-RECORD, 7000-REJECT-     *
001000*    AUDIT-RECORD, AND 4500-CHECK-DOUBLE-ENTRY-BALANCE.        *
001100*-------------------------------------------------------------*
001200*    89-05-14  R.NAKASONE   ORIGINAL TABLE (LDG_001-LDG_005)   *
001300*    91-11-02  R.NAKASONE   ADDED LDG_010/LDG_011 LOOKUP CODES *
001400*                          (TKT 4471)                          *
001500*    97-03-30  T.OKONKWO    ADDED LDG_020-LDG_023 IMMUTABILITY *
001600*                          CODES FOR THE RECON REWRITE         *
001700*                          (TKT 4650)                          *
001800*    00-06-14  P.ADEYEMI    ADDED LDG_030-LDG_032 INTEGRITY    *
001900*                          CODES FOR THE DOUBLE-ENTRY PROJECT  *
002000*                          (TKT 5100)                          *
002100***************************************************************
002200 01  LDG-ERROR-TABLE-VALUES.
002300     05  FILLER              PIC X(58)
002400         VALUE 'LDG_001VINVALID ENTRY ID FORMAT                           '.
002500     05  FILLER              PIC X(58)
002600         VALUE 'LDG_002VINVALID AUDIT LOG ID FORMAT                       '.
002700     05  FILLER              PIC X(58)
002800         VALUE 'LDG_003VINVALID AMOUNT                                    '.
002900     05  FILLER              PIC X(58)
003000         VALUE 'LDG_004VREQUIRED FIELD MISSING                            '.
003100     05  FILLER              PIC X(58)
003200         VALUE 'LDG_005VINVALID ACCOUNT NUMBER                            '.
003300     05  FILLER              PIC X(58)
003400         VALUE 'LDG_010LENTRY NOT FOUND                                   '.
003500     05  FILLER              PIC X(58)
003600         VALUE 'LDG_011LAUDIT LOG NOT FOUND                               '.
003700     05  FILLER              PIC X(58)
003800         VALUE 'LDG_020MIMMUTABLE ENTRY UPDATE ATTEMPTED                  '.
003900     05  FILLER              PIC X(58)
004000         VALUE 'LDG_021MIMMUTABLE ENTRY DELETE ATTEMPTED                  '.
004100     05  FILLER              PIC X(58)
004200         VALUE 'LDG_022MIMMUTABLE AUDIT LOG UPDATE ATTEMPTED              '.
004300     05  FILLER              PIC X(58)
004400         VALUE 'LDG_023MIMMUTABLE AUDIT LOG DELETE ATTEMPTED              '.
004500     05  FILLER              PIC X(58)
004600         VALUE 'LDG_030GBALANCE MISMATCH                                  '.
004700     05  FILLER              PIC X(58)
004800         VALUE 'LDG_031GDOUBLE-ENTRY IMBALANCE                            '.
004900     05  FILLER              PIC X(58)
005000         VALUE 'LDG_032GDUPLICATE TRANSACTION                             '.
005100 01  LDG-ERROR-TABLE REDEFINES LDG-ERROR-TABLE-VALUES.
005200     05  LDG-ERROR-ROW OCCURS 14 TIMES
005300                       INDEXED BY ERR-INDEX.
005400         10  ERR-CODE                 PIC X(07).
005500         10  ERR-CLASS                PIC X(01).
005600             88  ERR-CLASS-VALIDATION VALUE 'V'.
005700             88  ERR-CLASS-LOOKUP     VALUE 'L'.
005800             88  ERR-CLASS-IMMUTABLE  VALUE 'M'.
005900             88  ERR-CLASS-INTEGRITY  VALUE 'G'.
006000         10  ERR-MESSAGE              PIC X(50).

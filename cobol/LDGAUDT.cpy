000100***************************************************************
000200*    LDGAUDT  -  AUDIT-LOG RECORD LAYOUT                       *
000300*    ONE IMMUTABLE SECURITY/ADMINISTRATIVE EVENT RECORD.       *
000400*    WRITTEN ONCE BY LDGAUD AND NEVER UPDATED OR DELETED       *
000500*    THEREAFTER - SEE LDG_022/LDG_023 IN LDGERRC.              *
000600*-------------------------------------------------------------*
000700*    90-03-21  R.NAKASONE   ORIGINAL COPYBOOK FOR RUN LDGAUD   *
000800*    92-07-09  R.NAKASONE   ADDED AUD-PREVIOUS-VALUE/NEW-VALUE *
000900*                          FOR THE FIELD-LEVEL RECON (TKT 3390)*
001000*    95-04-17  T.OKONKWO    ADDED AUD-USER-AGENT/IP-ADDRESS    *
001100*                          FOR THE WEB CHANNEL FEED (TKT 3901) *
001200*    99-01-08  T.OKONKWO    Y2K - AUD-TIMESTAMP CENTURY DIGITS *
001300*                          (TKT Y2K-0119)                      *
001400*    04-08-25  P.ADEYEMI    ADDED AUD-METADATA (TKT 5811)      *
001500***************************************************************
001600 01  AUD-LOG-REC.
001700     05  AUD-LOG-ID                PIC X(12).
001800     05  AUD-LOG-ID-BRK REDEFINES AUD-LOG-ID.
001900         10  AUD-LOG-ID-PFX        PIC X(04).
002000         10  AUD-LOG-ID-HEX        PIC X(08).
002100     05  AUD-EVENT-TYPE            PIC X(40).
002200     05  AUD-SERVICE-NAME          PIC X(40).
002300     05  AUD-USER-ID               PIC X(36).
002400     05  AUD-RESOURCE-TYPE         PIC X(40).
002500     05  AUD-RESOURCE-ID           PIC X(36).
002600     05  AUD-ACTION                PIC X(10).
002700         88  AUD-ACTION-CREATE     VALUE 'CREATE'.
002800         88  AUD-ACTION-UPDATE     VALUE 'UPDATE'.
002900         88  AUD-ACTION-DELETE     VALUE 'DELETE'.
003000     05  AUD-PREVIOUS-VALUE        PIC X(2000).
003100     05  AUD-NEW-VALUE             PIC X(2000).
003200     05  AUD-IP-ADDRESS            PIC X(45).
003300     05  AUD-USER-AGENT            PIC X(200).
003400     05  AUD-METADATA              PIC X(2000).
003500     05  AUD-TIMESTAMP             PIC X(26).
003600     05  AUD-TIMESTAMP-BRK REDEFINES AUD-TIMESTAMP.
003700         10  AUD-TS-CCYY           PIC 9(04).
003800         10  FILLER                PIC X(01).
003900         10  AUD-TS-MM             PIC 9(02).
004000         10  FILLER                PIC X(01).
004100         10  AUD-TS-DD             PIC 9(02).
004200         10  FILLER                PIC X(01).
004300         10  AUD-TS-HH             PIC 9(02).
004400         10  FILLER                PIC X(01).
004500         10  AUD-TS-MIN            PIC 9(02).
004600         10  FILLER                PIC X(01).
004700         10  AUD-TS-SS             PIC 9(02).
004800         10  FILLER                PIC X(01).
004900         10  AUD-TS-MICROS         PIC 9(06).
005000     05  FILLER                    PIC X(15).

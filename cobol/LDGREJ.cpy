000100***************************************************************
000200*    LDGREJ  -  REJECTS-OUT RECORD LAYOUT                      *
000300*    ONE LINE PER REJECTED CANDIDATE RECORD FROM EITHER THE    *
000400*    LEDGER-ENTRY-IN OR THE AUDIT-LOG-IN FEED.  WRITTEN BY     *
000500*    LDGPOST AND LDGAUD - SEE THEIR 7000-REJECT- PARAGRAPHS.   *
000600*-------------------------------------------------------------*
000700*    89-05-14  R.NAKASONE   ORIGINAL COPYBOOK                  *
000800*    96-09-12  T.OKONKWO    ADDED REJ-FIELD-NAME SO OPS CAN    *
000900*                          TELL WHICH INPUT FIELD FAILED       *
001000*                          (TKT 4180)                          *
001100***************************************************************
001200 01  LDG-REJECT-REC.
001300     05  REJ-SOURCE-FEED           PIC X(08).
001400         88  REJ-FROM-LEDGER       VALUE 'LEDGER  '.
001500         88  REJ-FROM-AUDIT        VALUE 'AUDIT   '.
001600     05  REJ-SOURCE-KEY            PIC X(40).
001700     05  REJ-ERROR-CODE            PIC X(07).
001800     05  REJ-ERROR-CODE-BRK REDEFINES REJ-ERROR-CODE.
001900         10  REJ-ERROR-PFX         PIC X(03).
002000         10  FILLER                PIC X(01).
002100         10  REJ-ERROR-NUM         PIC 9(03).
002200     05  REJ-FIELD-NAME            PIC X(20).
002300     05  REJ-ERROR-MESSAGE         PIC X(80).
002400     05  REJ-REJECTED-AT           PIC X(26).
002500     05  FILLER                    PIC X(10).

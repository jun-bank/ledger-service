000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGAUD.
000300 AUTHOR.        R. NAKASONE.
000400 INSTALLATION.  CORE LEDGER SYSTEMS - BATCH.
000500 DATE-WRITTEN.  90-03-21.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    PROGRAM USED TO POST SECURITY/ADMINISTRATIVE AUDIT EVENTS TO
001300*    THE AUDIT-LOG.  LDGAUD READS ONE CANDIDATE AUDIT-LOG RECORD
001400*    AT A TIME FROM THE AUDIT-LOG-IN FEED, VALIDATES THE TWO
001500*    REQUIRED FIELDS, STAMPS THE PROCESSING TIMESTAMP, DERIVES
001600*    THREE INFORMATIONAL FLAGS (LOGIN EVENT, DATA-CHANGE EVENT,
001700*    VALUE-CHANGE PRESENT) AND WRITES THE COMPLETED RECORD TO
001800*    AUDIT-LOG-OUT.  A REJECTED CANDIDATE IS WRITTEN TO
001900*    REJECTS-OUT INSTEAD.  ONCE WRITTEN AN AUDIT-LOG RECORD IS
002000*    NEVER UPDATED OR DELETED BY ANY JOB IN THIS SUITE - SEE
002100*    LDG_022/LDG_023 IN LDGERRC, CARRIED AS CATALOG ENTRIES ONLY
002200*    BECAUSE NO UPDATE/DELETE PATH EXISTS HERE TO RAISE THEM.
002300*    THIS IS A SINGLE-PASS READ/WRITE JOB - UNLIKE LDGPOST THERE
002400*    IS NO SORT AND NO CONTROL BREAK, BECAUSE NO AUDIT-LOG
002500*    BUSINESS RULE DEPENDS ON RECORD SEQUENCE OR ON A SECOND
002600*    RECORD FROM THE SAME EVENT.
002700*
002800*-----------------------------------------------------------------
002900*    90-03-21  R.NAKASONE   ORIGINAL PROGRAM
003000*    92-07-09  R.NAKASONE   NO CHANGE TO THIS PROGRAM - SEE
003100*                          LDGAUDT CHANGE LOG FOR THE RECON
003200*                          FIELD ADD  (TKT 3390)
003300*    95-04-17  T.OKONKWO    NO CHANGE TO THIS PROGRAM - SEE
003400*                          LDGAUDT CHANGE LOG FOR THE WEB
003500*                          CHANNEL FIELD ADD  (TKT 3901)
003600*    96-09-12  T.OKONKWO    REJECTS-OUT NOW CARRIES THE FAILING
003700*                          FIELD NAME - SEE LDGREJ (TKT 4180)
003800*    98-02-19  T.OKONKWO    ADDED THE THREE DERIVED-FLAG COUNTS
003900*                          TO THE END-OF-JOB DISPLAY (TKT 4801)
004000*    99-01-08  T.OKONKWO    Y2K - AUD-TIMESTAMP STAMPED WITH A
004100*                          4-DIGIT CENTURY (TKT Y2K-0119)
004200*    04-08-25  P.ADEYEMI    NO CHANGE TO THIS PROGRAM - SEE
004300*                          LDGAUDT CHANGE LOG FOR AUD-METADATA
004400*                          (TKT 5811)
004500*    05-01-11  P.ADEYEMI    LDG_022/LDG_023 DOCUMENTED AS
004550*                          UNREACHABLE FROM THIS JOB STEP
004600*                          (TKT 5811)
004650*    05-06-30  P.ADEYEMI    7000-REJECT-AUDIT-RECORD WAS KEYING
004660*                          REJECTS-OUT ON THE ALWAYS-BLANK
004670*                          AUI-LOG-ID - NOW KEYS ON
004680*                          AUI-EVENT-TYPE  (TKT 5900)
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT AUD-INPUT-FILE   ASSIGN TO UT-S-AUDIN.
006000     SELECT AUD-OUTPUT-FILE  ASSIGN TO UT-S-AUDOUT.
006100     SELECT AUD-REJECTS-FILE ASSIGN TO UT-S-AUDREJ.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  AUD-INPUT-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 6500 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS AUD-INPUT-FD-REC.
007300 01  AUD-INPUT-FD-REC                 PIC X(6500).
007400*
007500 FD  AUD-OUTPUT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 6500 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS AUD-OUTPUT-FD-REC.
008100 01  AUD-OUTPUT-FD-REC                PIC X(6500).
008200*
008300 FD  AUD-REJECTS-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 191 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS AUD-REJECT-FD-REC.
008900 01  AUD-REJECT-FD-REC                PIC X(191).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  PROGRAM-INDICATOR-SWITCHES.
009400     05  WS-EOF-INPUT-SW           PIC X(3)   VALUE 'NO '.
009500         88  EOF-INPUT                        VALUE 'YES'.
009600     05  WS-VALID-SW               PIC X(3)   VALUE SPACES.
009700         88  WS-RECORD-VALID                  VALUE 'YES'.
009800         88  WS-RECORD-INVALID                VALUE 'NO '.
009900     05  FILLER                    PIC X(05) VALUE SPACES.
010000*
010100 01  WS-DERIVED-FLAGS.
010200     05  WS-LOGIN-EVENT-SW         PIC X(3)   VALUE SPACES.
010300         88  WS-IS-LOGIN-EVENT                VALUE 'YES'.
010400     05  WS-DATA-CHANGE-SW         PIC X(3)   VALUE SPACES.
010500         88  WS-IS-DATA-CHANGE                VALUE 'YES'.
010600     05  WS-VALUE-CHANGE-SW        PIC X(3)   VALUE SPACES.
010700         88  WS-HAS-VALUE-CHANGE               VALUE 'YES'.
010750     05  WS-FAILED-FIELD-NAME      PIC X(20).
010760     05  WS-FAILED-ERROR-CODE      PIC X(07).
010770     05  WS-FAILED-ERROR-CODE-BRK REDEFINES WS-FAILED-ERROR-CODE.
010780         10  WS-FAILED-ERROR-PFX   PIC X(03).
010790         10  FILLER                PIC X(01).
010795         10  WS-FAILED-ERROR-NUM   PIC 9(03).
010800     05  FILLER                    PIC X(05) VALUE SPACES.
010900*
011000 01  WS-ACCUMULATORS.
011100*    FOR PROGRAM RECORD TRACKING
011200     05  WS-READ-CTR             PIC S9(7) COMP VALUE ZERO.
011250     05  WS-READ-CTR-U REDEFINES WS-READ-CTR
011260                             PIC 9(7) COMP.
011300     05  WS-WRTN-CTR             PIC S9(7) COMP VALUE ZERO.
011400     05  WS-ACCEPT-CTR           PIC S9(7) COMP VALUE ZERO.
011500     05  WS-REJECT-CTR           PIC S9(7) COMP VALUE ZERO.
011550     05  WS-REJECT-CTR-U REDEFINES WS-REJECT-CTR
011560                             PIC 9(7) COMP.
011600*    FOR THE DERIVED-FLAG COUNTS
011700     05  WS-LOGIN-EVENT-CTR      PIC S9(7) COMP VALUE ZERO.
011800     05  WS-DATA-CHANGE-CTR      PIC S9(7) COMP VALUE ZERO.
011900     05  WS-VALUE-CHANGE-CTR     PIC S9(7) COMP VALUE ZERO.
012000     05  FILLER                  PIC X(05) VALUE SPACES.
012100*
012200 01  WS-CURRENT-TIMESTAMP.
012300     05  WS-CUR-DATE.
012400         10  WS-CUR-CCYY         PIC 9(04).
012500         10  WS-CUR-MM           PIC 9(02).
012600         10  WS-CUR-DD           PIC 9(02).
012700     05  WS-CUR-TIME.
012800         10  WS-CUR-HH           PIC 9(02).
012900         10  WS-CUR-MIN          PIC 9(02).
013000         10  WS-CUR-SS           PIC 9(02).
013100         10  WS-CUR-HUNDREDTHS   PIC 9(02).
013200     05  FILLER                  PIC X(01) VALUE SPACES.
013300 01  WS-CURRENT-TIMESTAMP-DISPLAY REDEFINES WS-CURRENT-TIMESTAMP.
013400     05  WS-CTD-CCYYMMDD         PIC 9(08).
013500     05  WS-CTD-HHMMSSHH         PIC 9(08).
013600*
013700     COPY LDGERRC.
013800     COPY LDGREJ.
013900*
014000*    THE VALIDATED, IN-FLIGHT AUDIT-LOG RECORD, BOTH AS READ FROM
014100*    AUDIT-LOG-IN (AUI- PREFIX) AND AS STAMPED FOR OUTPUT (PLAIN
014200*    AUD- FROM THE COPYBOOK ITSELF).
014300     COPY LDGAUDT REPLACING ==AUD-== BY ==AUI-==.
014400     COPY LDGAUDT.
014500*
014600 PROCEDURE DIVISION.
014700*
014800 000-MAINLINE SECTION.
014900*
015000     OPEN INPUT  AUD-INPUT-FILE
015100          OUTPUT AUD-OUTPUT-FILE
015200          OUTPUT AUD-REJECTS-FILE.
015300     PERFORM 8000-READ-INPUT-FILE THRU 8000-EXIT.
015400     PERFORM 0100-PRSS-AUDIT-RECORDS THRU 0100-EXIT
015500         UNTIL EOF-INPUT.
015600     PERFORM 5500-DISPLAY-PROG-DIAG THRU 5500-EXIT.
015700     CLOSE AUD-INPUT-FILE
015800           AUD-OUTPUT-FILE
015900           AUD-REJECTS-FILE.
016000     MOVE ZERO TO RETURN-CODE.
016100     GOBACK.
016200*
016300 0100-PRSS-AUDIT-RECORDS.
016400*
016500     PERFORM 2000-VALIDATE-AUDIT-CANDIDATE THRU 2000-EXIT.
016600     IF WS-RECORD-VALID
016700        PERFORM 2900-STAMP-AND-WRITE-AUDIT THRU 2900-EXIT
016800     ELSE
016900        PERFORM 7000-REJECT-AUDIT-RECORD THRU 7000-EXIT.
017000     PERFORM 8000-READ-INPUT-FILE THRU 8000-EXIT.
017100*
017200 0100-EXIT.
017300     EXIT.
017400*
017500 2000-VALIDATE-AUDIT-CANDIDATE.
017600*
017700*    FIRST-FAILURE-WINS CASCADE - ONLY TWO REQUIRED FIELDS ON
017800*    THIS RECORD, UNLIKE THE SIX-DEEP CASCADE IN LDGPOST.
017900     MOVE SPACES  TO WS-FAILED-FIELD-NAME.
018000     MOVE SPACES  TO WS-FAILED-ERROR-CODE.
018100     MOVE 'YES'   TO WS-VALID-SW.
018200*
018300     IF AUI-EVENT-TYPE = SPACES OR LOW-VALUES
018400        MOVE 'NO '           TO WS-VALID-SW
018500        MOVE 'LDG_004'       TO WS-FAILED-ERROR-CODE
018600        MOVE 'eventType'     TO WS-FAILED-FIELD-NAME
018700     ELSE
018800     IF AUI-SERVICE-NAME = SPACES OR LOW-VALUES
018900        MOVE 'NO '           TO WS-VALID-SW
019000        MOVE 'LDG_004'       TO WS-FAILED-ERROR-CODE
019100        MOVE 'serviceName'   TO WS-FAILED-FIELD-NAME
019200     END-IF
019300     END-IF.
019400*
019500 2000-EXIT.
019600     EXIT.
019700*
019800 2900-STAMP-AND-WRITE-AUDIT.
019900*
020000     ADD 1 TO WS-ACCEPT-CTR.
020100     MOVE AUI-LOG-REC TO AUD-LOG-REC.
020200     PERFORM 2950-DERIVE-AUDIT-FLAGS THRU 2950-EXIT.
020300     PERFORM 9500-STAMP-TIMESTAMP THRU 9500-EXIT.
020400     MOVE AUD-LOG-REC TO AUD-OUTPUT-FD-REC.
020500     WRITE AUD-OUTPUT-FD-REC.
020600     ADD 1 TO WS-WRTN-CTR.
020700*
020800 2900-EXIT.
020900     EXIT.
021000*
021100 2950-DERIVE-AUDIT-FLAGS.
021200*
021300*    THREE INFORMATIONAL FLAGS - NONE OF THEM AFFECT WHETHER THE
021400*    RECORD IS ACCEPTED, SEE THE PROGRAM BANNER.
021500     MOVE SPACES TO WS-LOGIN-EVENT-SW.
021600     IF AUD-EVENT-TYPE (1:6) = 'LOGIN_'
021700        MOVE 'YES' TO WS-LOGIN-EVENT-SW
021800        ADD 1 TO WS-LOGIN-EVENT-CTR.
021900*
022000     MOVE SPACES TO WS-DATA-CHANGE-SW.
022100     IF AUD-ACTION-CREATE OR AUD-ACTION-UPDATE OR AUD-ACTION-DELETE
022200        MOVE 'YES' TO WS-DATA-CHANGE-SW
022300        ADD 1 TO WS-DATA-CHANGE-CTR.
022400*
022500     MOVE SPACES TO WS-VALUE-CHANGE-SW.
022600     IF AUD-PREVIOUS-VALUE NOT = SPACES AND NOT = LOW-VALUES
022700        MOVE 'YES' TO WS-VALUE-CHANGE-SW
022800     ELSE
022900     IF AUD-NEW-VALUE NOT = SPACES AND NOT = LOW-VALUES
023000        MOVE 'YES' TO WS-VALUE-CHANGE-SW
023100     END-IF.
023200     IF WS-HAS-VALUE-CHANGE
023300        ADD 1 TO WS-VALUE-CHANGE-CTR.
023400*
023500 2950-EXIT.
023600     EXIT.
023700*
023800 5500-DISPLAY-PROG-DIAG.
023900*
024000     DISPLAY '****     LDGAUD RUNNING      ****'.
024100     DISPLAY 'AUDIT-LOG-IN RECORDS READ ........... ' WS-READ-CTR.
024200     DISPLAY 'AUDIT-LOG-OUT RECORDS WRITTEN ........ ' WS-WRTN-CTR.
024300     DISPLAY 'ACCEPTED EVENTS ...................... ' WS-ACCEPT-CTR.
024400     DISPLAY 'REJECTED EVENTS ...................... ' WS-REJECT-CTR.
024500     DISPLAY 'LOGIN EVENTS ......................... ' WS-LOGIN-EVENT-CTR.
024600     DISPLAY 'DATA-CHANGE EVENTS ................... ' WS-DATA-CHANGE-CTR.
024700     DISPLAY 'VALUE-CHANGE EVENTS .................. ' WS-VALUE-CHANGE-CTR.
024800     DISPLAY '****     LDGAUD EOJ          ****'.
024900*
025000 5500-EXIT.
025100     EXIT.
025200*
025300 7000-REJECT-AUDIT-RECORD.
025400*
025450*    05-06-30  P.ADEYEMI  WAS KEYING ON AUI-LOG-ID - THAT FIELD
025460*                         IS ALWAYS BLANK ON AN INBOUND CANDIDATE
025470*                         (SEE LDGAUDT), SO EVERY REJECT LINE HAD
025480*                         A BLANK KEY.  KEY ON EVENT-TYPE INSTEAD,
025490*                         THE WAY LDGPOST KEYS ITS REJECT LINE ON
025495*                         TRANSACTION-ID  (TKT 5900)
025500     ADD 1 TO WS-REJECT-CTR.
025600     MOVE SPACES         TO LDG-REJECT-REC.
025700     MOVE 'AUDIT   '     TO REJ-SOURCE-FEED.
025800     MOVE AUI-EVENT-TYPE TO REJ-SOURCE-KEY.
025850     MOVE WS-FAILED-ERROR-CODE TO REJ-ERROR-CODE.
025870     MOVE WS-FAILED-FIELD-NAME TO REJ-FIELD-NAME.
025900     PERFORM 7900-LOOKUP-ERROR-MESSAGE THRU 7900-EXIT.
026000     PERFORM 9600-BUILD-REJECT-TIMESTAMP THRU 9600-EXIT.
026100     MOVE LDG-REJECT-REC TO AUD-REJECT-FD-REC.
026200     WRITE AUD-REJECT-FD-REC.
026300     DISPLAY 'LDGAUD REJECT: ' REJ-SOURCE-KEY ' '
026400         REJ-ERROR-CODE ' ' REJ-FIELD-NAME.
026500*
026600 7000-EXIT.
026700     EXIT.
026800*
026900 7900-LOOKUP-ERROR-MESSAGE.
027000*
027100     SET ERR-INDEX TO 1.
027200     SEARCH LDG-ERROR-ROW
027300         AT END
027400             MOVE 'UNKNOWN LEDGER ERROR CODE' TO REJ-ERROR-MESSAGE
027500         WHEN
027600             ERR-CODE (ERR-INDEX) = REJ-ERROR-CODE
027700                MOVE ERR-MESSAGE (ERR-INDEX) TO REJ-ERROR-MESSAGE.
027800*
027900 7900-EXIT.
028000     EXIT.
028100*
028200 8000-READ-INPUT-FILE.
028300*
028400     READ AUD-INPUT-FILE INTO AUI-LOG-REC
028500         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW,
028600                 GO TO 8000-EXIT.
028700     ADD 1 TO WS-READ-CTR.
028800*
028900 8000-EXIT.
029000     EXIT.
029100*
029200 9500-STAMP-TIMESTAMP.
029300*
029400     ACCEPT WS-CUR-DATE FROM DATE YYYYMMDD.
029500     ACCEPT WS-CUR-TIME FROM TIME.
029600     MOVE SPACES TO AUD-TIMESTAMP.
029700     STRING WS-CUR-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
029800            WS-CUR-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
029900            WS-CUR-DD   DELIMITED BY SIZE '-' DELIMITED BY SIZE
030000            WS-CUR-HH   DELIMITED BY SIZE '-' DELIMITED BY SIZE
030100            WS-CUR-MIN  DELIMITED BY SIZE '-' DELIMITED BY SIZE
030200            WS-CUR-SS   DELIMITED BY SIZE '-' DELIMITED BY SIZE
030300            '000000'    DELIMITED BY SIZE
030400       INTO AUD-TIMESTAMP.
030500*
030600 9500-EXIT.
030700     EXIT.
030800*
030900 9600-BUILD-REJECT-TIMESTAMP.
031000*
031100     ACCEPT WS-CUR-DATE FROM DATE YYYYMMDD.
031200     ACCEPT WS-CUR-TIME FROM TIME.
031300     MOVE SPACES TO REJ-REJECTED-AT.
031400     STRING WS-CUR-CCYY  DELIMITED BY SIZE '-'  DELIMITED BY SIZE
031500            WS-CUR-MM    DELIMITED BY SIZE '-'  DELIMITED BY SIZE
031600            WS-CUR-DD    DELIMITED BY SIZE '-'  DELIMITED BY SIZE
031700            WS-CUR-HH    DELIMITED BY SIZE '.'  DELIMITED BY SIZE
031800            WS-CUR-MIN   DELIMITED BY SIZE '.'  DELIMITED BY SIZE
031900            WS-CUR-SS    DELIMITED BY SIZE
032000       INTO REJ-REJECTED-AT.
032100*
032200 9600-EXIT.
032300     EXIT.
032400*
032500*  END OF PROGRAM LDGAUD

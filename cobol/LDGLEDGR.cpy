000100***************************************************************
000200*    LDGLEDGR  -  LEDGER-ENTRY RECORD LAYOUT                   *
000300*    ONE DOUBLE-ENTRY BOOKKEEPING LEG (A DEBIT OR A CREDIT)    *
000400*    POSTED AGAINST A SINGLE ACCOUNT-NUMBER.  TWO OR MORE      *
000500*    LDG-ENTRY-REC ROWS SHARING ONE LDG-TRANSACTION-ID FORM    *
000600*    ONE BALANCED BUSINESS TRANSACTION (SEE LDGPOST 4000-).    *
000700*-------------------------------------------------------------*
000800*    89-05-14  R.NAKASONE   ORIGINAL COPYBOOK FOR RUN LDGPOST  *
000900*    91-11-02  R.NAKASONE   ADDED LDG-REFERENCE-TYPE/ID FOR    *
001000*                          THE CARD-SERVICES FEED  (TKT 4471)  *
001100*    94-02-08  T.OKONKWO    WIDENED LDG-DESCRIPTION TO X(200)  *
001200*                          PER AUDIT FINDING 94-006            *
001300*    98-10-30  T.OKONKWO    Y2K - LDG-CREATED-AT NOW CARRIES A *
001400*                          4-DIGIT CENTURY (TKT Y2K-0119)      *
001500*    03-06-19  P.ADEYEMI    REBUILT BREAKOUT REDEFINES BELOW   *
001600*                          FOR THE RECON JOB (TKT 5528)        *
001700***************************************************************
001800 01  LDG-ENTRY-REC.
001900     05  LDG-ENTRY-ID              PIC X(12).
002000     05  LDG-ENTRY-ID-BRK REDEFINES LDG-ENTRY-ID.
002100         10  LDG-ENTRY-ID-PFX      PIC X(04).
002200         10  LDG-ENTRY-ID-HEX      PIC X(08).
002300     05  LDG-TRANSACTION-ID        PIC X(36).
002400     05  LDG-ACCOUNT-NUMBER        PIC X(20).
002500     05  LDG-ENTRY-TYPE            PIC X(06).
002600         88  LDG-ENTRY-IS-DEBIT    VALUE 'DEBIT '.
002700         88  LDG-ENTRY-IS-CREDIT   VALUE 'CREDIT'.
002800     05  LDG-AMOUNT                PIC S9(13)V9(0) COMP-3.
002900     05  LDG-BALANCE-AFTER         PIC S9(13)V9(0) COMP-3.
003000     05  LDG-DESCRIPTION           PIC X(200).
003100     05  LDG-CATEGORY              PIC X(13).
003200         88  LDG-CAT-DEPOSIT       VALUE 'DEPOSIT      '.
003300         88  LDG-CAT-WITHDRAWAL    VALUE 'WITHDRAWAL   '.
003400         88  LDG-CAT-TRANSFER-IN   VALUE 'TRANSFER_IN  '.
003500         88  LDG-CAT-TRANSFER-OUT  VALUE 'TRANSFER_OUT '.
003600         88  LDG-CAT-PAYMENT       VALUE 'PAYMENT      '.
003700         88  LDG-CAT-REFUND        VALUE 'REFUND       '.
003800         88  LDG-CAT-FEE           VALUE 'FEE          '.
003900         88  LDG-CAT-INTEREST      VALUE 'INTEREST     '.
004000     05  LDG-REFERENCE-TYPE        PIC X(30).
004100     05  LDG-REFERENCE-ID          PIC X(36).
004200     05  LDG-CREATED-AT            PIC X(26).
004300     05  LDG-CREATED-AT-BRK REDEFINES LDG-CREATED-AT.
004400         10  LDG-CRE-CCYY          PIC 9(04).
004500         10  FILLER                PIC X(01).
004600         10  LDG-CRE-MM            PIC 9(02).
004700         10  FILLER                PIC X(01).
004800         10  LDG-CRE-DD            PIC 9(02).
004900         10  FILLER                PIC X(01).
005000         10  LDG-CRE-HH            PIC 9(02).
005100         10  FILLER                PIC X(01).
005200         10  LDG-CRE-MIN           PIC 9(02).
005300         10  FILLER                PIC X(01).
005400         10  LDG-CRE-SS            PIC 9(02).
005500         10  FILLER                PIC X(01).
005600         10  LDG-CRE-MICROS        PIC 9(06).
005700     05  FILLER                    PIC X(07).
